000100*TQ - PROCESO POR LOTES DE TRANSFERENCIAS ENTRE CUENTAS                   
000200*     LEE PETICIONES, VALIDA, MUEVE FONDOS Y EMITE RESPUESTA              
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. BANK1.                                                       
000500 AUTHOR. M. TORRES.                                                       
000600 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                     
000700 DATE-WRITTEN. 04/11/1987.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL DEPARTAMENTO.            
001000*                                                                         
001100*HISTORIAL DE CAMBIOS (PROCESO BATCH DE TRANSFERENCIAS)                   
001200*---------------------------------------------------------------          
001300*FECHA     PROG  PETIC    DESCRIPCION                                     
001400*--------  ----  -------  -----------------------------------             
001500*04/11/87  MT    -------  VERSION INICIAL. MENU DE OPERACIONES            
001600*                         DE CAJERO SOBRE TARJETAS E INTENTOS.            
001700*23/01/92  RA    Q-0340   SE RETIRA EL MENU DE CAJERO. EL                 
001800*                         PROGRAMA PASA A SER UN PROCESO POR              
001900*                         LOTES QUE LEE EL FICHERO DE PETICIONES          
002000*                         DE TRANSFERENCIA Y LAS DESPACHA A               
002100*                         BANK2 (CUENTAS) Y BANK3 (LIBRO).                
002200*23/01/92  RA    Q-0340   BUCLE PRINCIPAL TOMADO DEL PROCESO DE           
002300*                         TRANSFERENCIAS PERIODICAS (BANK10),             
002400*                         ADAPTADO A LECTURA SECUENCIAL DE UN             
002500*                         FICHERO DE PETICIONES EN VEZ DE UN              
002600*                         FICHERO INDEXADO DE TRANSFERENCIAS              
002700*                         PROGRAMADAS.                                    
002800*11/06/94  MT    Q-0412   SE ANADE LA VALIDACION DE IMPORTE               
002900*                         (PARRAFO 0300) ANTES DE CONSULTAR               
003000*                         NINGUN FICHERO.                                 
003100*30/09/96  JF    Q-0470   EL RECHAZO POR SALDO INSUFICIENTE YA            
003200*                         NO ES UN ERROR DE SISTEMA; SE TRATA             
003300*                         COMO CUALQUIER OTRO RESULTADO FINAL.            
003400*15/11/95  JF    Q-0449   SOPORTE DE REENVIOS: SI LA OPERACION            
003500*                         YA EXISTE Y COINCIDE, SE DEVUELVE EL            
003600*                         RESULTADO ORIGINAL SIN TOCAR BANK2.             
003700*14/12/98  RA    Y2K-009  REVISION Y2K: CAMPOS DE FECHA DE ESTE           
003800*                         PROGRAMA YA ERAN DE 4 DIGITOS DE ANO;           
003900*                         SIN CAMBIOS FUNCIONALES. SE DEJA                
004000*                         CONSTAR REVISION REALIZADA PARA EL              
004100*                         EXPEDIENTE.                                     
004200*09/07/00  DP    Q-0520   RESPUESTA DE RECHAZO TEMPRANO (SIN              
004300*                         ALTA EN EL LIBRO) AHORA LLEVA SELLO             
004400*                         DE FECHA/HORA DE EJECUCION DEL LOTE.            
004500*---------------------------------------------------------------          
004600*                                                                         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000*    EL PROCESO ES BATCH PURO (SIN PANTALLA NI IMPRESORA), POR LO         
005100*    QUE NO SE DECLARA CRT STATUS NI CANAL DE IMPRESORA. EL UNICO         
005200*    INTERRUPTOR QUE SE USA ES UPSI-0, QUE EL OPERADOR ACTIVA             
005300*    DESDE JCL PARA OBTENER LA TRAZA DE CONTADORES DEL PARRAFO            
005400*    0800-FIN-LOTE (VER MAS ABAJO, IF UPSI-0-ON).                         
005500     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005600            OFF STATUS IS UPSI-0-OFF.                                     
005700*                                                                         
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT TRANSFER-REQUEST ASSIGN TO TRANSREQ                           
006100     ORGANIZATION IS SEQUENTIAL                                           
006200     ACCESS MODE IS SEQUENTIAL                                            
006300     FILE STATUS IS FTQ.                                                  
006400*                                                                         
006500     SELECT TRANSFER-RESPONSE ASSIGN TO TRANSRSP                          
006600     ORGANIZATION IS SEQUENTIAL                                           
006700     ACCESS MODE IS SEQUENTIAL                                            
006800     FILE STATUS IS FRS.                                                  
006900*                                                                         
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*    FICHERO DE ENTRADA DEL LOTE: UNA PETICION DE TRANSFERENCIA           
007300*    POR                                                                  
007400*    REGISTRO, EN EL ORDEN EN QUE LLEGO DE LA APLICACION DE               
007500*    ORIGEN.                                                              
007600*    NO SE REORDENA NI SE VALIDA SU SECUENCIA; EL LOTE RESPETA EL         
007700*    ORDEN DE ENTRADA AL EMITIR LA RESPUESTA (Q-0340).                    
007800 FD  TRANSFER-REQUEST                                                     
007900     LABEL RECORD STANDARD                                                
008000     VALUE OF FILE-ID IS "transreq.ubd"                                   
008100     RECORD CONTAINS 264 CHARACTERS.                                      
008200 01  TQ-TRANSFER-REQUEST-REC.                                             
008300     05  TQ-OPERATION-ID         PIC X(36).                               
008400*        IDENTIFICADOR DE OPERACION DEL SISTEMA ORIGEN; CLAVE DE          
008500*        REENVIO (VER 0300-BUSCAR-OPERACION EN BANK3).                    
008600     05  TQ-SENDER-ACCOUNT-ID    PIC X(36).                               
008700     05  TQ-RECIPIENT-ACCOUNT-ID PIC X(36).                               
008800     05  TQ-CURRENCY             PIC X(03).                               
008900*        DIVISA SOLICITADA POR EL ORDENANTE; DEBE COINCIDIR CON LA        
009000*        DIVISA DE AMBAS CUENTAS (REGLA DE NEGOCIO 2, VER BANK2).         
009100     05  TQ-AMOUNT               PIC S9(13)V9(4) COMP-3.                  
009200*        IMPORTE CON HASTA CUATRO DECIMALES DE ENTRADA; SOLO SE           
009300*        ACEPTAN DOS DECIMALES DE PRECISION                               
009400*        (0300-VALIDAR-IMPORTE).                                          
009500     05  TQ-MESSAGE              PIC X(140).                              
009600*        CONCEPTO/REFERENCIA LIBRE DEL ORDENANTE. NO SE VALIDA NI         
009700*        SE TRASLADA AL LIBRO; SOLO VIAJA CON LA PETICION.                
009800     05  FILLER                  PIC X(04).                               
009900*                                                                         
010000*    FICHERO DE SALIDA DEL LOTE: UNA RESPUESTA POR CADA PETICION          
010100*    LEIDA, EN EL MISMO ORDEN (UNA RESPUESTA POR PETICION, SIN            
010200*    EXCEPCIONES, INCLUSO EN LOS RECHAZOS TEMPRANOS DEL PARRAFO           
010300*    0700-RECHAZO-TEMPRANO).                                              
010400 FD  TRANSFER-RESPONSE                                                    
010500     LABEL RECORD STANDARD                                                
010600     VALUE OF FILE-ID IS "transrsp.ubd"                                   
010700     RECORD CONTAINS 48 CHARACTERS.                                       
010800 01  RS-TRANSFER-RESPONSE-REC.                                            
010900     05  RS-TRANSFER-NUMBER      PIC X(10).                               
011000*        NUMERO DE TRANSFERENCIA ASIGNADO POR BANK3; EN BLANCO            
011100*        CUANDO LA PETICION SE RECHAZA ANTES DE ALTA EN EL LIBRO.         
011200     05  RS-STATUS               PIC X(08).                               
011300     05  RS-CREATED-AT           PIC X(26).                               
011400     05  FILLER                  PIC X(04).                               
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700 77  FTQ                         PIC X(02).                               
011800 77  FRS                         PIC X(02).                               
011900 77  PETICIONES-LEIDAS           PIC 9(09) COMP VALUE ZERO.               
012000 77  PETICIONES-ACEPTADAS        PIC 9(09) COMP VALUE ZERO.               
012100 77  PETICIONES-RECHAZADAS       PIC 9(09) COMP VALUE ZERO.               
012200*                                                                         
012300 01  IMPORTE-VALIDACION-AREA.                                             
012400     05  IMPORTE-VALIDO          PIC X(01).                               
012500         88  IMPORTE-ES-VALIDO   VALUE "S".                               
012600         88  IMPORTE-NO-VALIDO   VALUE "N".                               
012700     05  IMPORTE-CANONICO        PIC S9(13)V99 COMP-3.                    
012800     05  IMPORTE-RESTO-CENT      PIC S9(02).                              
012900     05  IMPORTE-MAXIMO          PIC S9(13)V99 COMP-3                     
013000             VALUE 9999999999999.99.                                      
013100*                                                                         
013200 01  FILLER REDEFINES IMPORTE-VALIDACION-AREA.                            
013300     05  IMPORTE-VALIDACION-RAW  PIC X(19).                               
013400*                                                                         
013500 01  FECHA-LOTE-GRUPO.                                                    
013600     05  FECHA-LOTE-ANO          PIC 9(04).                               
013700     05  FECHA-LOTE-MES          PIC 9(02).                               
013800     05  FECHA-LOTE-DIA          PIC 9(02).                               
013900     05  HORA-LOTE-HOR           PIC 9(02).                               
014000     05  HORA-LOTE-MIN           PIC 9(02).                               
014100     05  HORA-LOTE-SEG           PIC 9(02).                               
014200     05  HORA-LOTE-CEN           PIC 9(02).                               
014300     05  DIF-GMT-LOTE            PIC S9(04).                              
014400 01  FILLER REDEFINES FECHA-LOTE-GRUPO.                                   
014500     05  FECHA-LOTE-TEXTO        PIC X(20).                               
014600*                                                                         
014700 01  RESPUESTA-RECHAZO-TEMPRANO.                                          
014800     05  FECHA-RECHAZO-SELLO     PIC X(26).                               
014900*                                                                         
015000*    AREA-FONDOS ES EL AREA DE COMUNICACION CON BANK2 (MOTOR DE           
015100*    CUENTAS). BANK1 LA RELLENA ANTES DE CADA CALL "BANK2" CON LA         
015200*    FUNCION A REALIZAR (FA-FUNCION) Y LOS DATOS QUE ESA FUNCION          
015300*    NECESITA; BANK2 DEVUELVE EL RESULTADO EN FA-CODIGO-RETORNO Y,        
015400*    SI PROCEDE, EN FA-DIVISA-ORDENANTE/FA-DIVISA-BENEFICIARIO. NO        
015500*    HAY LIBRO-COPIA (COPY BOOK); ESTA DECLARACION DEBE COINCIDIR         
015600*    CAMPO A CAMPO CON LA SECTION LINKAGE DE BANK2.                       
015700 01  AREA-FONDOS.                                                         
015800     05  FA-FUNCION              PIC X(01).                               
015900*        "I"=INICIALIZAR  "L"=LOCALIZAR/VALIDAR DIVISA                    
016000*        "M"=MOVER FONDOS  "T"=TERMINAR (VER 0100-DESPACHAR,              
016100*        BANK2).                                                          
016200     05  FA-CUENTA-ORDENANTE     PIC X(36).                               
016300     05  FA-CUENTA-BENEFICIARIO  PIC X(36).                               
016400     05  FA-DIVISA-SOLICITADA    PIC X(03).                               
016500     05  FA-IMPORTE              PIC S9(13)V99 COMP-3.                    
016600     05  FA-DIVISA-ORDENANTE     PIC X(03).                               
016700     05  FA-DIVISA-BENEFICIARIO  PIC X(03).                               
016800     05  FA-CODIGO-RETORNO       PIC X(02).                               
016900*        "00"=OK  "04"=CUENTA NO ENCONTRADA  "08"=DIVISA NO               
017000*        COINCIDE  "12"=SALDO INSUFICIENTE  "16"=ERROR DE SISTEMA.        
017100     05  FILLER                  PIC X(04).                               
017200*                                                                         
017300*    VISTA ALTERNATIVA DE AREA-FONDOS COMO CADENA UNICA, USADA POR        
017400*    EL PROGRAMA PARA TRAZAS Y MOVIMIENTOS EN BLOQUE DEL AREA.            
017500 01  FILLER REDEFINES AREA-FONDOS.                                        
017600     05  AREA-FONDOS-RAW         PIC X(96).                               
017700*                                                                         
017800*    AREA-LIBRO ES EL AREA DE COMUNICACION CON BANK3 (MOTOR DEL           
017900*    LIBRO DE TRANSFERENCIAS). MISMO ESQUEMA QUE AREA-FONDOS: UNA         
018000*    FUNCION DE ENTRADA (LA-FUNCION) Y UN CODIGO DE RETORNO DE            
018100*    SALIDA (LA-CODIGO-RETORNO); DEBE COINCIDIR CAMPO A CAMPO CON         
018200*    LA SECTION LINKAGE DE BANK3.                                         
018300 01  AREA-LIBRO.                                                          
018400     05  LA-FUNCION              PIC X(01).                               
018500*        "I"=INICIALIZAR  "F"=BUSCAR POR OPERATION-ID (REENVIOS)          
018600*        "A"=ACEPTAR TRANSFERENCIA (ALTA)  "U"=ACTUALIZAR ESTADO          
018700*        "T"=TERMINAR (VER 0100-DESPACHAR, BANK3).                        
018800     05  LA-OPERATION-ID         PIC X(36).                               
018900     05  LA-SENDER-ACCOUNT-ID    PIC X(36).                               
019000     05  LA-RECIPIENT-ACCOUNT-ID PIC X(36).                               
019100     05  LA-CURRENCY             PIC X(03).                               
019200     05  LA-AMOUNT               PIC S9(13)V99 COMP-3.                    
019300     05  LA-TRANSFER-ID-NUM      PIC 9(09) COMP.                          
019400     05  LA-ESTADO-FINAL         PIC X(08).                               
019500*        ESTADO QUE BANK1 PIDE GRABAR EN 0500-ACTUALIZAR-ESTADO           
019600*        ("OK" O "REJECTED"), CALCULADO SEGUN EL RESULTADO DE             
019700*        0400-MOVER-FONDOS EN BANK2.                                      
019800     05  LA-TRANSFER-NUMBER      PIC X(10).                               
019900     05  LA-STATUS               PIC X(08).                               
020000     05  LA-CREATED-AT           PIC X(26).                               
020100     05  LA-CODIGO-RETORNO       PIC X(02).                               
020200*        "00"=OK  "04"=OPERACION YA EXISTE, MISMO RESULTADO               
020300*        (REENVIO)  "08"=OPERACION YA EXISTE, DATOS DISTINTOS             
020400*        (CONFLICTO)  "16"=ERROR DE SISTEMA.                              
020500     05  FILLER                  PIC X(04).                               
020600*                                                                         
020700 PROCEDURE DIVISION.                                                      
020800*                                                                         
020900 0100-INICIO.                                                             
021000*    ABRE FICHEROS DE ENTRADA/SALIDA DEL LOTE E INICIALIZA LOS            
021100*    MOTORES DE CUENTAS Y DE LIBRO DE TRANSFERENCIAS (Q-0340).            
021200     OPEN INPUT TRANSFER-REQUEST.                                         
021300     IF FTQ NOT = "00"                                                    
021400         GO TO 0900-ERROR-SISTEMA                                         
021500     END-IF.                                                              
021600     OPEN OUTPUT TRANSFER-RESPONSE.                                       
021700     IF FRS NOT = "00"                                                    
021800         GO TO 0900-ERROR-SISTEMA                                         
021900     END-IF.                                                              
022000*    LA FECHA/HORA DE ARRANQUE DEL LOTE SE CAPTURA UNA SOLA VEZ Y         
022100*    SE REUTILIZA EN TODO RECHAZO TEMPRANO (Q-0520); NO SE VUELVE         
022200*    A                                                                    
022300*    CONSULTAR EL RELOJ POR CADA PETICION.                                
022400     MOVE FUNCTION CURRENT-DATE TO FECHA-LOTE-GRUPO.                      
022500*    "I" = INICIALIZAR: ORDENA A BANK2 CARGAR SU TABLA DE CUENTAS         
022600*    Y A BANK3 CARGAR SU TABLA DE OPERACIONES ANTES DE PROCESAR LA        
022700*    PRIMERA PETICION DEL LOTE.                                           
022800     MOVE "I" TO FA-FUNCION.                                              
022900     CALL "BANK2" USING AREA-FONDOS.                                      
023000     IF FA-CODIGO-RETORNO NOT = "00"                                      
023100         GO TO 0900-ERROR-SISTEMA                                         
023200     END-IF.                                                              
023300     MOVE "I" TO LA-FUNCION.                                              
023400     CALL "BANK3" USING AREA-LIBRO.                                       
023500     IF LA-CODIGO-RETORNO NOT = "00"                                      
023600         GO TO 0900-ERROR-SISTEMA                                         
023700     END-IF.                                                              
023800*                                                                         
023900 0200-LEER-PETICION.                                                      
024000*    BUCLE PRINCIPAL DEL LOTE: UNA ITERACION POR PETICION LEIDA,          
024100*    HEREDADO DEL DISENO DE BANK10 (LOOP GO TO SOBRE READ ... AT          
024200*    END), ADAPTADO A LECTURA SECUENCIAL DE TRANSFER-REQUEST.             
024300     READ TRANSFER-REQUEST NEXT RECORD                                    
024400         AT END                                                           
024500             GO TO 0800-FIN-LOTE                                          
024600     END-READ.                                                            
024700     ADD 1 TO PETICIONES-LEIDAS.                                          
024800*    LA DIVISA PUEDE LLEGAR EN MINUSCULAS DE SISTEMAS DE ORIGEN           
024900*    MAS                                                                  
025000*    TOLERANTES; SE NORMALIZA A MAYUSCULAS ANTES DE COMPARARLA CON        
025100*    LA DIVISA DE LAS CUENTAS EN BANK2 (0300-LOCALIZAR).                  
025200     INSPECT TQ-CURRENCY CONVERTING                                       
025300         "abcdefghijklmnopqrstuvwxyz" TO                                  
025400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
025500*    PRIMER FILTRO, SIN CONSULTAR NINGUN FICHERO (Q-0412): SI EL          
025600*    IMPORTE NO ES VALIDO SE RECHAZA DE INMEDIATO Y SE PASA A LA          
025700*    PETICION SIGUIENTE.                                                  
025800     PERFORM 0300-VALIDAR-IMPORTE THRU 0300-EXIT.                         
025900     IF IMPORTE-NO-VALIDO                                                 
026000         PERFORM 0700-RECHAZO-TEMPRANO THRU 0700-EXIT                     
026100         GO TO 0200-LEER-PETICION                                         
026200     END-IF.                                                              
026300*                                                                         
026400*    SEGUNDO FILTRO: CONSULTA A BANK3 SI ESTA OPERATION-ID YA SE          
026500*    PROCESO ANTES (REENVIO). SE TRASLADAN LOS DATOS DE LA                
026600*    PETICION                                                             
026700*    AL AREA-LIBRO ANTES DE LA LLAMADA PORQUE, SI LA BUSQUEDA NO          
026800*    ENCUENTRA NADA, BANK3 LOS NECESITARA DE INMEDIATO EN LA              
026900*    FUNCION "A" (ALTA) MAS ABAJO.                                        
027000     MOVE "F" TO LA-FUNCION.                                              
027100     MOVE TQ-OPERATION-ID TO LA-OPERATION-ID.                             
027200     MOVE TQ-SENDER-ACCOUNT-ID TO LA-SENDER-ACCOUNT-ID.                   
027300     MOVE TQ-RECIPIENT-ACCOUNT-ID TO LA-RECIPIENT-ACCOUNT-ID.             
027400     MOVE TQ-CURRENCY TO LA-CURRENCY.                                     
027500     MOVE IMPORTE-CANONICO TO LA-AMOUNT.                                  
027600     CALL "BANK3" USING AREA-LIBRO.                                       
027700*    DESPACHO DEL RESULTADO DE LA BUSQUEDA DE REENVIO. LOS CUATRO         
027800*    CASOS SON MUTUAMENTE EXCLUYENTES Y CUBREN TODA LA RESPUESTA          
027900*    POSIBLE DE BANK3 PARA LA FUNCION "F" (Q-0449):                       
028000     EVALUATE LA-CODIGO-RETORNO                                           
028100         WHEN "04"                                                        
028200*            REENVIO DE UNA PETICION YA PROCESADA (Q-0449):               
028300*            SE INFORMA EL RESULTADO ORIGINAL SIN MOVER FONDOS.           
028400             PERFORM 0600-ESCRIBIR-RESPUESTA THRU 0600-EXIT               
028500             GO TO 0200-LEER-PETICION                                     
028600         WHEN "08"                                                        
028700*            MISMA OPERATION-ID PERO CON DATOS DISTINTOS A LA             
028800*            EJECUCION ANTERIOR: CONFLICTO, SE RECHAZA SIN TOCAR          
028900*            EL LIBRO NI LAS CUENTAS.                                     
029000             PERFORM 0700-RECHAZO-TEMPRANO THRU 0700-EXIT                 
029100             GO TO 0200-LEER-PETICION                                     
029200         WHEN "00"                                                        
029300*            OPERATION-ID NUEVA: SIGUE EL FLUJO NORMAL.                   
029400             CONTINUE                                                     
029500         WHEN OTHER                                                       
029600             GO TO 0900-ERROR-SISTEMA                                     
029700     END-EVALUATE.                                                        
029800*                                                                         
029900*    TERCER FILTRO: BANK2 COMPRUEBA QUE AMBAS CUENTAS EXISTEN Y           
030000*    QUE SU DIVISA COINCIDE CON LA SOLICITADA (REGLA DE NEGOCIO           
030100*    2).                                                                  
030200     MOVE "L" TO FA-FUNCION.                                              
030300     MOVE TQ-SENDER-ACCOUNT-ID TO FA-CUENTA-ORDENANTE.                    
030400     MOVE TQ-RECIPIENT-ACCOUNT-ID TO FA-CUENTA-BENEFICIARIO.              
030500     MOVE TQ-CURRENCY TO FA-DIVISA-SOLICITADA.                            
030600     CALL "BANK2" USING AREA-FONDOS.                                      
030700     IF FA-CODIGO-RETORNO NOT = "00"                                      
030800         PERFORM 0700-RECHAZO-TEMPRANO THRU 0700-EXIT                     
030900         GO TO 0200-LEER-PETICION                                         
031000     END-IF.                                                              
031100*                                                                         
031200*    SUPERADOS LOS TRES FILTROS, SE DA DE ALTA LA FILA DEL LIBRO          
031300*    CON ESTADO PROVISIONAL "ACCEPTED" Y SE OBTIENE EL NUMERO DE          
031400*    TRANSFERENCIA DEFINITIVO (BATCH FLOW PASO 4). A PARTIR DE            
031500*    AQUI                                                                 
031600*    LA PETICION YA NO PUEDE VOLVER A RECHAZARSE TEMPRANAMENTE: SI        
031700*    ALGO FALLA ES ERROR DE SISTEMA.                                      
031800     MOVE "A" TO LA-FUNCION.                                              
031900     CALL "BANK3" USING AREA-LIBRO.                                       
032000     IF LA-CODIGO-RETORNO NOT = "00"                                      
032100         GO TO 0900-ERROR-SISTEMA                                         
032200     END-IF.                                                              
032300*                                                                         
032400*    MOVIMIENTO DE FONDOS PROPIAMENTE DICHO (REGLAS DE NEGOCIO 4 Y        
032500*    5): BANK2 DECIDE SI HAY SALDO SUFICIENTE Y, SI LO HAY, CARGA         
032600*    LA CUENTA ORDENANTE Y ABONA LA BENEFICIARIA EN UNA SOLA              
032700*    PASADA                                                               
032800*    ATOMICA (0400-MOVER-FONDOS). EL RESULTADO DE ESTA LLAMADA ES         
032900*    EL QUE DECIDE EL ESTADO FINAL DE LA TRANSFERENCIA.                   
033000     MOVE "M" TO FA-FUNCION.                                              
033100     MOVE IMPORTE-CANONICO TO FA-IMPORTE.                                 
033200     CALL "BANK2" USING AREA-FONDOS.                                      
033300     IF FA-CODIGO-RETORNO = "00"                                          
033400         MOVE "OK" TO LA-ESTADO-FINAL                                     
033500     ELSE                                                                 
033600         IF FA-CODIGO-RETORNO = "12"                                      
033700*            SALDO INSUFICIENTE (Q-0470): YA NO SE TRATA COMO UN          
033800*            ERROR DE SISTEMA, SINO COMO UN RESULTADO FINAL MAS.          
033900             MOVE "REJECTED" TO LA-ESTADO-FINAL                           
034000         ELSE                                                             
034100             GO TO 0900-ERROR-SISTEMA                                     
034200         END-IF                                                           
034300     END-IF.                                                              
034400*                                                                         
034500*    CIERRA EL CICLO DE VIDA DE LA FILA DEL LIBRO: "ACCEPTED" PASA        
034600*    A "OK" O A "REJECTED" SEGUN EL RESULTADO DEL MOVIMIENTO DE           
034700*    FONDOS (REGLA DE NEGOCIO 6, VER 0500-ACTUALIZAR-ESTADO EN            
034800*    BANK3, QUE IMPIDE REESCRIBIR UN ESTADO YA TERMINAL).                 
034900     MOVE "U" TO LA-FUNCION.                                              
035000     CALL "BANK3" USING AREA-LIBRO.                                       
035100     IF LA-CODIGO-RETORNO NOT = "00"                                      
035200         GO TO 0900-ERROR-SISTEMA                                         
035300     END-IF.                                                              
035400     PERFORM 0600-ESCRIBIR-RESPUESTA THRU 0600-EXIT.                      
035500     GO TO 0200-LEER-PETICION.                                            
035600*                                                                         
035700 0300-VALIDAR-IMPORTE.                                                    
035800*    REGLA DE NEGOCIO: IMPORTE > 0, EXACTAMENTE DOS DECIMALES Y           
035900*    NO SUPERIOR AL MAXIMO REPRESENTABLE (Q-0412).                        
036000     SET IMPORTE-ES-VALIDO TO TRUE.                                       
036100     IF TQ-AMOUNT NOT > ZERO                                              
036200         SET IMPORTE-NO-VALIDO TO TRUE                                    
036300         GO TO 0300-EXIT                                                  
036400     END-IF.                                                              
036500     IF TQ-AMOUNT > IMPORTE-MAXIMO                                        
036600         SET IMPORTE-NO-VALIDO TO TRUE                                    
036700         GO TO 0300-EXIT                                                  
036800     END-IF.                                                              
036900*    EL IMPORTE DE ENTRADA PUEDE TRAER HASTA CUATRO DECIMALES;            
037000*    SOLO SE ACEPTA SI LOS DOS ULTIMOS SON CERO (EXACTAMENTE DOS          
037100*    DECIMALES DE PRECISION). FUNCTION MOD SOBRE EL IMPORTE               
037200*    DESPLAZADO CUATRO POSICIONES AISLA ESOS DOS DIGITOS.                 
037300     COMPUTE IMPORTE-RESTO-CENT =                                         
037400         FUNCTION MOD ((TQ-AMOUNT * 10000), 100).                         
037500     IF IMPORTE-RESTO-CENT NOT = ZERO                                     
037600         SET IMPORTE-NO-VALIDO TO TRUE                                    
037700         GO TO 0300-EXIT                                                  
037800     END-IF.                                                              
037900     MOVE TQ-AMOUNT TO IMPORTE-CANONICO.                                  
038000 0300-EXIT.                                                               
038100     EXIT.                                                                
038200*                                                                         
038300 0600-ESCRIBIR-RESPUESTA.                                                 
038400*    TRASLADA A LA RESPUESTA LOS TRES CAMPOS QUE BANK3 DEJO EN            
038500*    AREA-LIBRO TRAS EL ALTA/ACTUALIZACION (O TRAS EL REENVIO): EL        
038600*    NUMERO DE TRANSFERENCIA, EL ESTADO FINAL Y LA FECHA/HORA DE          
038700*    ALTA EN EL LIBRO. EL CONTADOR DE ACEPTADAS INCLUYE TANTO LAS         
038800*    TRANSFERENCIAS "OK" COMO LAS "REJECTED" POR SALDO                    
038900*    INSUFICIENTE,                                                        
039000*    PORQUE EN AMBOS CASOS EXISTE FILA EN EL LIBRO.                       
039100     MOVE LA-TRANSFER-NUMBER TO RS-TRANSFER-NUMBER.                       
039200     MOVE LA-STATUS TO RS-STATUS.                                         
039300     MOVE LA-CREATED-AT TO RS-CREATED-AT.                                 
039400     WRITE RS-TRANSFER-RESPONSE-REC.                                      
039500     ADD 1 TO PETICIONES-ACEPTADAS.                                       
039600 0600-EXIT.                                                               
039700     EXIT.                                                                
039800*                                                                         
039900 0700-RECHAZO-TEMPRANO.                                                   
040000*    NO EXISTE FILA EN EL LIBRO PARA ESTA PETICION (IMPORTE               
040100*    INVALIDO, CUENTA INEXISTENTE, DIVISA DISTINTA O CONFLICTO            
040200*    DE OPERACION DUPLICADA): SE INFORMA RECHAZADA CON NUMERO DE          
040300*    TRANSFERENCIA EN BLANCO Y LA FECHA/HORA DEL LOTE (Q-0520).           
040400     STRING FECHA-LOTE-ANO   "-"                                          
040500            FECHA-LOTE-MES  "-"                                           
040600            FECHA-LOTE-DIA  "T"                                           
040700            HORA-LOTE-HOR   ":"                                           
040800            HORA-LOTE-MIN   ":"                                           
040900            HORA-LOTE-SEG   "."                                           
041000            HORA-LOTE-CEN   "0000"                                        
041100         DELIMITED BY SIZE INTO FECHA-RECHAZO-SELLO.                      
041200     MOVE SPACES TO RS-TRANSFER-NUMBER.                                   
041300     MOVE "REJECTED" TO RS-STATUS.                                        
041400     MOVE FECHA-RECHAZO-SELLO TO RS-CREATED-AT.                           
041500     WRITE RS-TRANSFER-RESPONSE-REC.                                      
041600     ADD 1 TO PETICIONES-RECHAZADAS.                                      
041700 0700-EXIT.                                                               
041800     EXIT.                                                                
041900*                                                                         
042000 0800-FIN-LOTE.                                                           
042100*    FIN NORMAL DE LOTE (TODAS LAS PETICIONES PROCESADAS). SE             
042200*    AVISA A BANK2 Y BANK3 CON LA FUNCION "T" PARA QUE CIERREN SUS        
042300*    PROPIOS FICHEROS ANTES DE DEVOLVER EL CONTROL.                       
042400     MOVE "T" TO FA-FUNCION.                                              
042500     CALL "BANK2" USING AREA-FONDOS.                                      
042600     MOVE "T" TO LA-FUNCION.                                              
042700     CALL "BANK3" USING AREA-LIBRO.                                       
042800     CLOSE TRANSFER-REQUEST.                                              
042900     CLOSE TRANSFER-RESPONSE.                                             
043000*    TRAZA DE CONTADORES DE LOTE, VISIBLE SOLO CUANDO EL OPERADOR         
043100*    ACTIVA EL INTERRUPTOR UPSI-0 DESDE EL JCL DE EJECUCION.              
043200     IF UPSI-0-ON                                                         
043300         DISPLAY "BANK1 0800- LEIDAS   : " PETICIONES-LEIDAS              
043400         DISPLAY "BANK1 0800- ACEPTADAS: " PETICIONES-ACEPTADAS           
043500         DISPLAY "BANK1 0800- RECHAZADAS: " PETICIONES-RECHAZADAS         
043600     END-IF.                                                              
043700     STOP RUN.                                                            
043800*                                                                         
043900 0900-ERROR-SISTEMA.                                                      
044000*    PARRAFO COMUN DE ABORTO. SE LLEGA AQUI POR FALLO DE APERTURA         
044100*    DE FICHERO O POR UN CODIGO DE RETORNO DE BANK2/BANK3 QUE NO          
044200*    CORRESPONDE A NINGUN RESULTADO DE NEGOCIO PREVISTO; EN ESTE          
044300*    SHOP ESO SE TRATA SIEMPRE COMO ERROR DE SISTEMA, NO DE               
044400*    NEGOCIO.                                                             
044500     DISPLAY "BANK1 0900- ERROR DE SISTEMA EN EL PROCESO DE".             
044600     DISPLAY "             TRANSFERENCIAS. FTQ=" FTQ " FRS=" FRS.         
044700     CLOSE TRANSFER-REQUEST.                                              
044800     CLOSE TRANSFER-RESPONSE.                                             
044900     STOP RUN.                                                            
