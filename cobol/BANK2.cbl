000100*AF - MOTOR DE CUENTAS (ACCOUNT-FUNDS) - GESTION DE SALDOS                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID. BANK2.                                                       
000400 AUTHOR. M. TORRES.                                                       
000500 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                     
000600 DATE-WRITTEN. 04/11/1987.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL DEPARTAMENTO.            
000900*                                                                         
001000*HISTORIAL DE CAMBIOS (MODULO DE FICHERO DE CUENTAS)                      
001100*---------------------------------------------------------------          
001200*FECHA     PROG  PETIC    DESCRIPCION                                     
001300*--------  ----  -------  -----------------------------------             
001400*04/11/87  MT    -------  VERSION INICIAL. LECTURA/ESCRITURA DE           
001500*                         SALDOS DE CUENTA SOBRE FICHERO INDEXADO         
001600*                         TARJETAS (SOPORTE A BANK1/BANK3/BANK6).         
001700*19/02/88  MT    Q-0114   SE AJUSTA EL AREA DE COMUNICACION PARA          
001800*                         ADMITIR CODIGO DE DIVISA EN LA CUENTA.          
001900*07/08/90  JF    Q-0251   SE ANADE EL PARRAFO DE COMPROBACION DE          
002000*                         DIVISA ENTRE ORDENANTE Y BENEFICIARIO.          
002100*23/01/92  RA    Q-0340   SUSTITUCION DEL FICHERO INDEXADO POR            
002200*                         ORGANIZACION RELATIVA CON TABLA DE              
002300*                         CUENTAS EN MEMORIA, YA QUE EL SOPORTE           
002400*                         DE PRODUCCION NO OFRECE ACCESO INDEXADO         
002500*                         PARA ESTE FICHERO EN EL NUEVO ENTORNO.          
002600*23/01/92  RA    Q-0340   LA TABLA SE CARGA ASCENDENTE POR                
002700*                         IDENTIFICADOR DE CUENTA Y SE BUSCA CON          
002800*                         SEARCH ALL (VER PARRAFO 0300).                  
002900*11/06/94  MT    Q-0412   NUEVO PARRAFO DE MOVIMIENTO DE FONDOS           
003000*                         ATOMICO (DEBITO+ABONO) PARA SOPORTAR            
003100*                         TRANSFERENCIAS ENTRE CUENTAS.                   
003200*30/09/96  JF    Q-0470   CONTROL DE SALDO INSUFICIENTE: SE DEJA          
003300*                         DE TRATAR COMO ERROR Y PASA A SER               
003400*                         RESULTADO VALIDO (RECHAZADO).                   
003500*14/12/98  RA    Y2K-009  REVISION Y2K: CAMPOS DE FECHA DE ESTE           
003600*                         PROGRAMA YA ERAN DE 4 DIGITOS DE ANO;           
003700*                         SIN CAMBIOS FUNCIONALES. SE DEJA CONSTAR        
003800*                         REVISION REALIZADA PARA EL EXPEDIENTE.          
003900*17/03/01  DP    Q-0558   SE AMPLIA TABLA DE CUENTAS A 5000               
004000*                         ENTRADAS POR CRECIMIENTO DE CARTERA.            
004100*05/05/03  DP    Q-0601   TRAZA DE DIAGNOSTICO CONDICIONADA AL            
004200*                         CONMUTADOR UPSI-0 PARA INCIDENCIAS DE           
004300*                         CIERRE DE SALDOS SIN REABRIR EL FICHERO.        
004400*---------------------------------------------------------------          
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900*    MODULO SIN PANTALLA NI IMPRESORA: NO HAY CRT STATUS NI CANAL         
005000*    DE IMPRESORA QUE DECLARAR. UPSI-0 GOBIERNA UNICAMENTE LAS            
005100*    TRAZAS DE DIAGNOSTICO DE CARGA DE TABLA Y CIERRE (Q-0601).           
005200     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005300            OFF STATUS IS UPSI-0-OFF.                                     
005400*                                                                         
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT ACCOUNT-FUNDS ASSIGN TO AFFUNDS                               
005800     ORGANIZATION IS RELATIVE                                             
005900     ACCESS MODE IS DYNAMIC                                               
006000     RELATIVE KEY IS ACCT-RRN                                             
006100     FILE STATUS IS FAF.                                                  
006200*                                                                         
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*    MAESTRO DE SALDOS DE CUENTA. ORGANIZACION RELATIVA: EL NUMERO        
006600*    DE REGISTRO RELATIVO (RRN) NO TIENE SIGNIFICADO DE NEGOCIO,          
006700*    ES SOLO LA POSICION FISICA EN EL FICHERO; LA CLAVE DE NEGOCIO        
006800*    (AF-ACCOUNT-ID) SE LOCALIZA A TRAVES DE TABLA-CUENTAS, EN            
006900*    MEMORIA (VER 0300-LOCALIZAR/0400-MOVER-FONDOS).                      
007000 FD  ACCOUNT-FUNDS                                                        
007100     LABEL RECORD STANDARD                                                
007200     VALUE OF FILE-ID IS "accfunds.ubd"                                   
007300     RECORD CONTAINS 51 CHARACTERS.                                       
007400 01  AF-ACCOUNT-FUNDS-REC.                                                
007500     05  AF-ACCOUNT-ID           PIC X(36).                               
007600     05  AF-BALANCE              PIC S9(13)V99 COMP-3.                    
007700     05  AF-CURRENCY             PIC X(03).                               
007800     05  FILLER                  PIC X(04).                               
007900*                                                                         
008000 WORKING-STORAGE SECTION.                                                 
008100 77  FAF                         PIC X(02).                               
008200 77  ACCT-RRN                    PIC 9(08) COMP.                          
008300 77  ACCT-INDEX-COUNT            PIC 9(08) COMP VALUE ZERO.               
008400 77  ACCT-MAX-COUNT              PIC 9(08) COMP VALUE 5000.               
008500 77  AMOUNT-WORK                 PIC S9(13)V99 COMP-3.                    
008600 77  SALDO-SUFICIENTE            PIC X(01).                               
008700     88  HAY-SALDO-SUFICIENTE    VALUE "S".                               
008800     88  NO-HAY-SALDO-SUFICIENTE VALUE "N".                               
008900*                                                                         
009000*    TABLA EN MEMORIA QUE SUSTITUYE AL ACCESO INDEXADO QUE EL             
009100*    SOPORTE DE PRODUCCION NO OFRECE PARA ESTE FICHERO (Q-0340).          
009200*    SE CARGA UNA SOLA VEZ EN 0210-CARGAR-TABLA, EN EL MISMO ORDEN        
009300*    ASCENDENTE EN QUE YA ESTA EL FICHERO, Y SE BUSCA SIEMPRE CON         
009400*    SEARCH ALL (BUSQUEDA BINARIA) EN VEZ DE RECORRERLA ENTRADA A         
009500*    ENTRADA; POR ESO LA CLAVE ASCENDING KEY DEBE COINCIDIR CON EL        
009600*    ORDEN FISICO DEL FICHERO.                                            
009700 01  TABLA-CUENTAS.                                                       
009800     05  TABLA-CUENTA-OCC OCCURS 1 TO 5000 TIMES                          
009900             DEPENDING ON ACCT-INDEX-COUNT                                
010000             ASCENDING KEY IS TC-ACCOUNT-ID                               
010100             INDEXED BY IX-CTA.                                           
010200         10  TC-ACCOUNT-ID       PIC X(36).                               
010300         10  TC-RRN              PIC 9(08) COMP.                          
010400*            NUMERO DE REGISTRO RELATIVO DE ESTA CUENTA EN                
010500*            ACCOUNT-FUNDS; SE COPIA A ACCT-RRN ANTES DE CADA             
010600*            READ.                                                        
010700*                                                                         
010800*    VISTA DE LA TABLA COMO CADENA UNICA, PARA TRAZA/DEPURACION.          
010900 01  FILLER REDEFINES TABLA-CUENTAS.                                      
011000     05  TABLA-CUENTA-RAW        PIC X(40) OCCURS 5000 TIMES.             
011100*                                                                         
011200*    AREA DE TRABAJO PARA IMPRIMIR EL SALDO EN LA TRAZA UPSI-0 DE         
011300*    0400-MOVER-FONDOS: UN CAMPO DISPLAY NUMERICO ASI SE PUEDE            
011400*    MOSTRAR DIRECTAMENTE CON DISPLAY SIN EDICION ADICIONAL, Y SU         
011500*    REDEFINES EN X(16) PERMITE TRATARLO COMO CADENA EN EL                
011600*    DISPLAY.                                                             
011700 01  SALDO-TRAZA-AREA.                                                    
011800     05  SALDO-TRAZA-VALOR       PIC S9(13)V99 DISPLAY.                   
011900 01  FILLER REDEFINES SALDO-TRAZA-AREA.                                   
012000     05  SALDO-TRAZA-TEXTO       PIC X(16).                               
012100*                                                                         
012200*    AREA DE COMUNICACION CON BANK1, DECLARADA CAMPO A CAMPO IGUAL        
012300*    QUE EN LA WORKING-STORAGE SECTION DE BANK1 (NO HAY                   
012400*    LIBRO-COPIA                                                          
012500*    COMUN). LOS 88-NIVELES DE FA-FUNCION Y FA-CODIGO-RETORNO SON         
012600*    LOS QUE GOBIERNAN EL EVALUATE DE 0100-DESPACHAR MAS ABAJO.           
012700 LINKAGE SECTION.                                                         
012800 01  AREA-FONDOS.                                                         
012900     05  FA-FUNCION              PIC X(01).                               
013000         88  FA-INICIALIZAR      VALUE "I".                               
013100         88  FA-LOCALIZAR        VALUE "L".                               
013200         88  FA-MOVER-FONDOS     VALUE "M".                               
013300         88  FA-TERMINAR         VALUE "T".                               
013400     05  FA-CUENTA-ORDENANTE     PIC X(36).                               
013500     05  FA-CUENTA-BENEFICIARIO  PIC X(36).                               
013600     05  FA-DIVISA-SOLICITADA    PIC X(03).                               
013700     05  FA-IMPORTE              PIC S9(13)V99 COMP-3.                    
013800     05  FA-DIVISA-ORDENANTE     PIC X(03).                               
013900     05  FA-DIVISA-BENEFICIARIO  PIC X(03).                               
014000     05  FA-CODIGO-RETORNO       PIC X(02).                               
014100         88  FA-OK               VALUE "00".                              
014200         88  FA-NO-ENCONTRADA    VALUE "04".                              
014300         88  FA-DIVISA-DISTINTA  VALUE "08".                              
014400         88  FA-SALDO-INSUF      VALUE "12".                              
014500     05  FILLER                  PIC X(04).                               
014600*                                                                         
014700 01  FILLER REDEFINES AREA-FONDOS.                                        
014800     05  AREA-FONDOS-RAW         PIC X(96).                               
014900*                                                                         
015000 PROCEDURE DIVISION USING AREA-FONDOS.                                    
015100*                                                                         
015200 0100-DESPACHAR.                                                          
015300*    PUNTO DE ENTRADA UNICO DEL MODULO. CADA CALL "BANK2" DE BANK1        
015400*    ENTRA AQUI; EL CAMPO FA-FUNCION (88-NIVELES DECLARADOS EN LA         
015500*    LINKAGE SECTION) INDICA QUE OPERACION SE PIDE, Y SE DESPACHA         
015600*    A UN UNICO PARRAFO POR OPERACION:                                    
015700*       FA-INICIALIZAR  -> ABRIR FICHERO Y CARGAR TABLA (ARRANQUE)        
015800*       FA-LOCALIZAR    -> VALIDAR CUENTAS/DIVISA (SIN ESCRITURA)         
015900*       FA-MOVER-FONDOS -> DEBITO+ABONO ATOMICO                           
016000*       FA-TERMINAR     -> CERRAR FICHERO (FIN DE LOTE)                   
016100*    CUALQUIER OTRO VALOR DE FA-FUNCION ES UN ERROR DEL                   
016200*    PROGRAMA LLAMADOR Y SE DEVUELVE COMO "08" SIN HACER E/S.             
016300     EVALUATE TRUE                                                        
016400         WHEN FA-INICIALIZAR                                              
016500             PERFORM 0200-INICIALIZAR THRU 0200-EXIT                      
016600         WHEN FA-LOCALIZAR                                                
016700             PERFORM 0300-LOCALIZAR THRU 0300-EXIT                        
016800         WHEN FA-MOVER-FONDOS                                             
016900             PERFORM 0400-MOVER-FONDOS THRU 0400-EXIT                     
017000         WHEN FA-TERMINAR                                                 
017100             PERFORM 0900-TERMINAR THRU 0900-EXIT                         
017200         WHEN OTHER                                                       
017300             MOVE "08" TO FA-CODIGO-RETORNO                               
017400     END-EVALUATE.                                                        
017500*    BANK2 ES UN SUBPROGRAMA CALLED, NO UN PROGRAMA PRINCIPAL: SE         
017600*    DEVUELVE EL CONTROL A BANK1 EN LUGAR DE TERMINAR EL PASO.            
017700     EXIT PROGRAM.                                                        
017800*                                                                         
017900 0200-INICIALIZAR.                                                        
018000*    ABRE EL FICHERO DE CUENTAS Y CARGA LA TABLA EN MEMORIA EN            
018100*    ORDEN ASCENDENTE DE IDENTIFICADOR DE CUENTA (Q-0340). EL             
018200*    FICHERO SE MANTIENE SIEMPRE ORDENADO POR DISCIPLINA DE               
018300*    CARGA, POR LO QUE NO ES NECESARIO UN SORT PREVIO.                    
018400     MOVE ZERO TO ACCT-INDEX-COUNT.                                       
018500     MOVE ZERO TO ACCT-RRN.                                               
018600     OPEN I-O ACCOUNT-FUNDS.                                              
018700     IF FAF NOT = "00" AND FAF NOT = "05"                                 
018800         MOVE "08" TO FA-CODIGO-RETORNO                                   
018900         GO TO 0200-EXIT                                                  
019000     END-IF.                                                              
019100 0210-CARGAR-TABLA.                                                       
019200*    LEE EL FICHERO DE PRINCIPIO A FIN, EN SU ORDEN FISICO, Y VA          
019300*    APILANDO CADA CUENTA EN LA SIGUIENTE POSICION LIBRE DE LA            
019400*    TABLA (ACCT-INDEX-COUNT ACTUA A LA VEZ DE CONTADOR Y DE              
019500*    SUBINDICE DE ALTA). NO HACE FALTA ORDENAR NADA AQUI PORQUE EL        
019600*    FICHERO YA ESTA EN ORDEN ASCENDENTE DE CUENTA.                       
019700     READ ACCOUNT-FUNDS NEXT RECORD                                       
019800         AT END                                                           
019900             GO TO 0200-CARGA-FIN                                         
020000     END-READ.                                                            
020100     ADD 1 TO ACCT-INDEX-COUNT.                                           
020200     IF ACCT-INDEX-COUNT > ACCT-MAX-COUNT                                 
020300*        LA CARTERA DE CUENTAS HA SUPERADO EL TAMANO DE TABLA             
020400*        PREVISTO (Q-0558); SE TRATA COMO ERROR DE SISTEMA PORQUE         
020500*        NO HAY FORMA SEGURA DE VALIDAR LAS CUENTAS RESTANTES.            
020600         MOVE "08" TO FA-CODIGO-RETORNO                                   
020700         GO TO 0200-EXIT                                                  
020800     END-IF.                                                              
020900     MOVE AF-ACCOUNT-ID TO TC-ACCOUNT-ID (ACCT-INDEX-COUNT).              
021000     MOVE ACCT-RRN      TO TC-RRN (ACCT-INDEX-COUNT).                     
021100     GO TO 0210-CARGAR-TABLA.                                             
021200 0200-CARGA-FIN.                                                          
021300     MOVE "00" TO FA-CODIGO-RETORNO.                                      
021400     IF UPSI-0-ON                                                         
021500         DISPLAY "BANK2 0200- CUENTAS CARGADAS: " ACCT-INDEX-COUNT        
021600     END-IF.                                                              
021700 0200-EXIT.                                                               
021800     EXIT.                                                                
021900*                                                                         
022000 0300-LOCALIZAR.                                                          
022100*    COMPRUEBA EXISTENCIA DE LAS DOS CUENTAS Y COINCIDENCIA DE            
022200*    DIVISA (Q-0251). DEVUELVE LAS DIVISAS DE AMBAS CUENTAS PARA          
022300*    QUE EL LLAMADOR REALICE LA COMPARACION FINAL.                        
022400     MOVE "00" TO FA-CODIGO-RETORNO.                                      
022500*    PRIMERA BUSQUEDA: LA CUENTA ORDENANTE. SEARCH ALL HACE UNA           
022600*    BUSQUEDA BINARIA SOBRE TABLA-CUENTA-OCC APOYANDOSE EN SU             
022700*    ASCENDING KEY; EL VALOR BUSCADO SE DEJA EN LA PROPIA ENTRADA         
022800*    DE TABLA ANTES DE LA BUSQUEDA PARA COMPARARLO CONTRA CADA            
022900*    CANDIDATO EN LA CLAUSULA WHEN. SI NO APARECE, AT END DEVUELVE        
023000*    "04" (CUENTA NO ENCONTRADA) SIN TOCAR EL FICHERO.                    
023100     MOVE FA-CUENTA-ORDENANTE TO TC-ACCOUNT-ID (IX-CTA).                  
023200     SEARCH ALL TABLA-CUENTA-OCC                                          
023300         AT END                                                           
023400             MOVE "04" TO FA-CODIGO-RETORNO                               
023500             GO TO 0300-EXIT                                              
023600         WHEN TC-ACCOUNT-ID (IX-CTA) = FA-CUENTA-ORDENANTE                
023700             MOVE TC-RRN (IX-CTA) TO ACCT-RRN                             
023800     END-SEARCH.                                                          
023900*    SEARCH ALL SOLO LOCALIZA LA ENTRADA DE TABLA (Y SU RRN); EL          
024000*    SALDO Y LA DIVISA REALES SE LEEN DEL FICHERO POR ACCESO              
024100*    DIRECTO CON EL RRN QUE ACABA DE ENCONTRARSE.                         
024200     READ ACCOUNT-FUNDS INVALID KEY                                       
024300         MOVE "04" TO FA-CODIGO-RETORNO                                   
024400         GO TO 0300-EXIT                                                  
024500     END-READ.                                                            
024600     MOVE AF-CURRENCY TO FA-DIVISA-ORDENANTE.                             
024700*                                                                         
024800*    SEGUNDA BUSQUEDA: LA CUENTA BENEFICIARIA, MISMO PATRON.              
024900     SEARCH ALL TABLA-CUENTA-OCC                                          
025000         AT END                                                           
025100             MOVE "04" TO FA-CODIGO-RETORNO                               
025200             GO TO 0300-EXIT                                              
025300         WHEN TC-ACCOUNT-ID (IX-CTA) = FA-CUENTA-BENEFICIARIO             
025400             MOVE TC-RRN (IX-CTA) TO ACCT-RRN                             
025500     END-SEARCH.                                                          
025600     READ ACCOUNT-FUNDS INVALID KEY                                       
025700         MOVE "04" TO FA-CODIGO-RETORNO                                   
025800         GO TO 0300-EXIT                                                  
025900     END-READ.                                                            
026000     MOVE AF-CURRENCY TO FA-DIVISA-BENEFICIARIO.                          
026100*                                                                         
026200*    REGLA DE NEGOCIO 2: LAS TRES DIVISAS (SOLICITADA, ORDENANTE,         
026300*    BENEFICIARIO) DEBEN COINCIDIR. SI ALGUNA DIFIERE SE DEVUELVE         
026400*    "08" AUNQUE AMBAS CUENTAS EXISTAN (Q-0251).                          
026500     IF FA-DIVISA-ORDENANTE NOT = FA-DIVISA-SOLICITADA                    
026600         OR FA-DIVISA-BENEFICIARIO NOT = FA-DIVISA-SOLICITADA             
026700         MOVE "08" TO FA-CODIGO-RETORNO                                   
026800     END-IF.                                                              
026900 0300-EXIT.                                                               
027000     EXIT.                                                                
027100*                                                                         
027200 0400-MOVER-FONDOS.                                                       
027300*    DEBITA LA CUENTA ORDENANTE Y ABONA LA BENEFICIARIA DE FORMA          
027400*    ATOMICA (Q-0412): AMBAS REESCRITURAS SE REALIZAN SIN NINGUNA         
027500*    OTRA OPERACION DE E/S ENTRE ELLAS, DE MANERA QUE O CAMBIAN           
027600*    LOS DOS SALDOS O NO CAMBIA NINGUNO. SI EL SALDO ES                   
027700*    INSUFICIENTE (Q-0470) NO ES UN ERROR: SE DEVUELVE "12" Y             
027800*    NINGUN SALDO SE MODIFICA.                                            
027900     MOVE "00" TO FA-CODIGO-RETORNO.                                      
028000*    LOCALIZA LA CUENTA ORDENANTE IGUAL QUE EN 0300-LOCALIZAR             
028100*    (SEARCH ALL POR RRN, LUEGO READ DIRECTO POR ESE RRN).                
028200     MOVE FA-CUENTA-ORDENANTE TO TC-ACCOUNT-ID (IX-CTA).                  
028300     SEARCH ALL TABLA-CUENTA-OCC                                          
028400         AT END                                                           
028500             MOVE "04" TO FA-CODIGO-RETORNO                               
028600             GO TO 0400-EXIT                                              
028700         WHEN TC-ACCOUNT-ID (IX-CTA) = FA-CUENTA-ORDENANTE                
028800             MOVE TC-RRN (IX-CTA) TO ACCT-RRN                             
028900     END-SEARCH.                                                          
029000     READ ACCOUNT-FUNDS INVALID KEY                                       
029100         MOVE "04" TO FA-CODIGO-RETORNO                                   
029200         GO TO 0400-EXIT                                                  
029300     END-READ.                                                            
029400*    REGLA DE NEGOCIO 4: SI EL SALDO ES MENOR QUE EL IMPORTE, SE          
029500*    RECHAZA SIN ESCRIBIR NADA (NI EN EL ORDENANTE NI EN EL               
029600*    BENEFICIARIO). DESDE Q-0470 ESTO YA NO ES UN ERROR DE                
029700*    SISTEMA.                                                             
029800     IF AF-BALANCE < FA-IMPORTE                                           
029900         SET NO-HAY-SALDO-SUFICIENTE TO TRUE                              
030000         MOVE "12" TO FA-CODIGO-RETORNO                                   
030100         GO TO 0400-EXIT                                                  
030200     END-IF.                                                              
030300     SET HAY-SALDO-SUFICIENTE TO TRUE.                                    
030400*    CARGO EN LA CUENTA ORDENANTE. EL REWRITE SE HACE DE                  
030500*    INMEDIATO, ANTES DE TOCAR LA CUENTA BENEFICIARIA, PERO SIN           
030600*    NINGUNA OTRA OPERACION DE E/S INTERMEDIA QUE PUDIERA DEJAR EL        
030700*    PROCESO A MEDIAS (Q-0412, ATOMICIDAD DEL PARRAFO COMPLETO).          
030800     SUBTRACT FA-IMPORTE FROM AF-BALANCE ROUNDED.                         
030900     REWRITE AF-ACCOUNT-FUNDS-REC INVALID KEY                             
031000         MOVE "08" TO FA-CODIGO-RETORNO                                   
031100         GO TO 0400-EXIT                                                  
031200     END-REWRITE.                                                         
031300*                                                                         
031400*    LOCALIZA Y ABONA LA CUENTA BENEFICIARIA, MISMO PATRON.               
031500     MOVE FA-CUENTA-BENEFICIARIO TO TC-ACCOUNT-ID (IX-CTA).               
031600     SEARCH ALL TABLA-CUENTA-OCC                                          
031700         AT END                                                           
031800             MOVE "04" TO FA-CODIGO-RETORNO                               
031900             GO TO 0400-EXIT                                              
032000         WHEN TC-ACCOUNT-ID (IX-CTA) = FA-CUENTA-BENEFICIARIO             
032100             MOVE TC-RRN (IX-CTA) TO ACCT-RRN                             
032200     END-SEARCH.                                                          
032300     READ ACCOUNT-FUNDS INVALID KEY                                       
032400         MOVE "08" TO FA-CODIGO-RETORNO                                   
032500         GO TO 0400-EXIT                                                  
032600     END-READ.                                                            
032700     ADD FA-IMPORTE TO AF-BALANCE ROUNDED.                                
032800     REWRITE AF-ACCOUNT-FUNDS-REC INVALID KEY                             
032900         MOVE "08" TO FA-CODIGO-RETORNO                                   
033000         GO TO 0400-EXIT                                                  
033100     END-REWRITE.                                                         
033200     IF UPSI-0-ON                                                         
033300         MOVE AF-BALANCE TO SALDO-TRAZA-VALOR                             
033400         DISPLAY "BANK2 0400- NUEVO SALDO BENEFICIARIO: "                 
033500             SALDO-TRAZA-TEXTO                                            
033600     END-IF.                                                              
033700 0400-EXIT.                                                               
033800     EXIT.                                                                
033900*                                                                         
034000 0900-TERMINAR.                                                           
034100*    FIN DE LOTE PARA ESTE MODULO (Q-0601): SE DEJA CONSTANCIA EN         
034200*    TRAZA DE CUANTAS CUENTAS QUEDARON EN TABLA ANTES DE CERRAR EL        
034300*    FICHERO, PARA PODER DIAGNOSTICAR INCIDENCIAS DE CIERRE SIN           
034400*    TENER QUE REABRIR EL FICHERO DE PRODUCCION.                          
034500     IF UPSI-0-ON                                                         
034600         DISPLAY "BANK2 0900- CUENTAS EN TABLA: " ACCT-INDEX-COUNT        
034700     END-IF.                                                              
034800     CLOSE ACCOUNT-FUNDS.                                                 
034900     MOVE "00" TO FA-CODIGO-RETORNO.                                      
035000 0900-EXIT.                                                               
035100     EXIT.                                                                
