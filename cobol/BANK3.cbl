000100*LA - LIBRO DE TRANSFERENCIAS (TRANSFER LEDGER) - CONTROL DE              
000200*     DUPLICADOS Y ESTADO FINAL DE CADA TRANSFERENCIA                     
000300 IDENTIFICATION DIVISION.                                                 
000400 PROGRAM-ID. BANK3.                                                       
000500 AUTHOR. R. ALONSO.                                                       
000600 INSTALLATION. UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                     
000700 DATE-WRITTEN. 23/01/1992.                                                
000800 DATE-COMPILED.                                                           
000900 SECURITY. USO INTERNO - NO DISTRIBUIR FUERA DEL DEPARTAMENTO.            
001000*                                                                         
001100*HISTORIAL DE CAMBIOS (LIBRO DE TRANSFERENCIAS)                           
001200*---------------------------------------------------------------          
001300*FECHA     PROG  PETIC    DESCRIPCION                                     
001400*--------  ----  -------  -----------------------------------             
001500*23/01/92  RA    Q-0340   VERSION INICIAL. ANTES LA CONSULTA DE           
001600*                         TRANSFERENCIAS LA REALIZABA BANK1               
001700*                         DIRECTAMENTE; SE EXTRAE A MODULO                
001800*                         PROPIO PARA COMPARTIRLO CON EL PROCESO          
001900*                         POR LOTES DE TRANSFERENCIAS (BANK10).           
002000*23/01/92  RA    Q-0340   FICHERO RELATIVO PROPIO (NO INDEXADO),          
002100*                         CON TABLA EN MEMORIA DE IDENTIFICADOR           
002200*                         DE OPERACION PARA DETECTAR DUPLICADOS.          
002300*02/03/93  MT    Q-0365   EL NUMERO DE TRANSFERENCIA PASA A SER           
002400*                         EL MISMO QUE EL NUMERO DE REGISTRO              
002500*                         RELATIVO, ASIGNADO DE FORMA CORRELATIVA.        
002600*11/06/94  MT    Q-0412   PARRAFO DE ALTA SEPARADO DEL DE CIERRE          
002700*                         DE ESTADO, PARA PERMITIR EL MOVIMIENTO          
002800*                         DE FONDOS ENTRE AMBOS PASOS (BANK1).            
002900*15/11/95  JF    Q-0449   SI LA OPERACION YA EXISTE Y LOS DATOS           
003000*                         COINCIDEN SE DEVUELVE EL RESULTADO              
003100*                         ORIGINAL SIN VOLVER A MOVER FONDOS              
003200*                         (REENVIOS DEL ORDENANTE POR LINEA               
003300*                         CAIDA).                                         
003400*15/11/95  JF    Q-0449   SI LOS DATOS NO COINCIDEN SE RECHAZA            
003500*                         POR CONFLICTO DE OPERACION DUPLICADA.           
003600*14/12/98  RA    Y2K-009  REVISION Y2K: CAMPOS DE FECHA DE ESTE           
003700*                         PROGRAMA YA ERAN DE 4 DIGITOS DE ANO;           
003800*                         SIN CAMBIOS FUNCIONALES. SE DEJA CONSTAR        
003900*                         REVISION REALIZADA PARA EL EXPEDIENTE.          
004000*09/07/00  DP    Q-0520   LA MARCA DE FECHA/HORA DE ALTA PASA A           
004100*                         FORMATO EXTENDIDO DE 26 POSICIONES PARA         
004200*                         CUADRAR CON EL NUEVO LISTADO DE                 
004300*                         AUDITORIA.                                      
004400*17/03/01  DP    Q-0558   TABLA DE OPERACIONES AMPLIADA A 20000           
004500*                         ENTRADAS POR CRECIMIENTO DEL VOLUMEN.           
004600*---------------------------------------------------------------          
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100*    MODULO BATCH SIN PANTALLA NI IMPRESORA: NO SE DECLARA CRT            
005200*    STATUS NI CANAL DE IMPRESORA. UPSI-0 SOLO CONTROLA LAS TRAZAS        
005300*    DE CARGA/CIERRE DE LA TABLA DE OPERACIONES.                          
005400     UPSI-0 ON STATUS IS UPSI-0-ON                                        
005500            OFF STATUS IS UPSI-0-OFF.                                     
005600*                                                                         
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT TRANSFER-LEDGER ASSIGN TO TRANSLED                            
006000     ORGANIZATION IS RELATIVE                                             
006100     ACCESS MODE IS DYNAMIC                                               
006200     RELATIVE KEY IS LEDGER-RRN                                           
006300     FILE STATUS IS FTL.                                                  
006400*                                                                         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700*    LIBRO MAESTRO DE TRANSFERENCIAS. FICHERO RELATIVO DE ALTA            
006800*    CORRELATIVA: EL NUMERO DE TRANSFERENCIA ES EL PROPIO NUMERO          
006900*    DE REGISTRO RELATIVO (TR-TRANSFER-ID = LEDGER-RRN EN EL              
007000*    MOMENTO DEL ALTA, Q-0365), NO UNA CLAVE INDEPENDIENTE.               
007100 FD  TRANSFER-LEDGER                                                      
007200     LABEL RECORD STANDARD                                                
007300     VALUE OF FILE-ID IS "transled.ubd"                                   
007400     RECORD CONTAINS 160 CHARACTERS.                                      
007500 01  TR-TRANSFER-REC.                                                     
007600     05  TR-TRANSFER-ID          PIC S9(09) COMP-3.                       
007700     05  TR-OPERATION-ID         PIC X(36).                               
007800*        CLAVE DE IDEMPOTENCIA FRENTE A REENVIOS DEL ORDENANTE;           
007900*        SE BUSCA EN TABLA-LEDGER-OCC, NUNCA LEYENDO EL FICHERO           
008000*        SECUENCIALMENTE (0300-BUSCAR-OPERACION).                         
008100     05  TR-SENDER-ACCOUNT-ID    PIC X(36).                               
008200     05  TR-RECIPIENT-ACCOUNT-ID PIC X(36).                               
008300     05  TR-CURRENCY             PIC X(03).                               
008400     05  TR-AMOUNT               PIC S9(13)V99 COMP-3.                    
008500     05  TR-STATUS               PIC X(08).                               
008600*        "ACCEPTED" (PROVISIONAL, TRAS EL ALTA) -> "OK" O                 
008700*        "REJECTED" (DEFINITIVO, TRAS 0500-ACTUALIZAR-ESTADO).            
008800     05  TR-CREATED-AT           PIC X(26).                               
008900     05  FILLER                  PIC X(02).                               
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200 77  FTL                         PIC X(02).                               
009300 77  LEDGER-RRN                  PIC 9(08) COMP.                          
009400 77  LEDGER-INDEX-COUNT          PIC 9(08) COMP VALUE ZERO.               
009500 77  LEDGER-MAX-COUNT            PIC 9(08) COMP VALUE 20000.              
009600 77  NEXT-TRANSFER-ID            PIC 9(09) COMP VALUE 1.                  
009700 77  POSICION-INSERCION          PIC 9(08) COMP.                          
009800 77  OPID-INSERCION              PIC X(36).                               
009900 77  RRN-INSERCION               PIC 9(08) COMP.                          
010000*                                                                         
010100*    INDICE EN MEMORIA DE OPERATION-ID -> RRN, QUE HACE DE CLAVE          
010200*    ALTERNATIVA SOBRE EL LIBRO (EL FICHERO SOLO TIENE ACCESO             
010300*    DIRECTO POR NUMERO RELATIVO). A DIFERENCIA DE TABLA-CUENTAS          
010400*    EN BANK2, ESTA TABLA NO SE CARGA YA ORDENADA DEL FICHERO (EL         
010500*    LIBRO ESTA EN ORDEN DE ALTA, NO DE OPERATION-ID): CADA               
010600*    ENTRADA                                                              
010700*    SE INSERTA EN SU POSICION ASCENDENTE CON                             
010800*    0250-INSERTAR-INDICE,                                                
010900*    TANTO AL CARGAR EL LIBRO COMO AL DAR DE ALTA UNA                     
011000*    TRANSFERENCIA                                                        
011100*    NUEVA, PARA QUE SEARCH ALL SIGA PUDIENDO USARSE.                     
011200 01  TABLA-LEDGER.                                                        
011300     05  TABLA-LEDGER-OCC OCCURS 1 TO 20000 TIMES                         
011400             DEPENDING ON LEDGER-INDEX-COUNT                              
011500             ASCENDING KEY IS LI-OPERATION-ID                             
011600             INDEXED BY IX-LED IX-DESP.                                   
011700         10  LI-OPERATION-ID     PIC X(36).                               
011800         10  LI-RRN              PIC 9(08) COMP.                          
011900*                                                                         
012000*    VISTA DE LA TABLA COMO CADENA UNICA, PARA TRAZA/DEPURACION.          
012100 01  FILLER REDEFINES TABLA-LEDGER.                                       
012200     05  TABLA-LEDGER-RAW        PIC X(40) OCCURS 20000 TIMES.            
012300*                                                                         
012400 01  TRANSFER-NUM-AREA.                                                   
012500     05  TRANSFER-NUM-DISPLAY    PIC 9(10).                               
012600 01  FILLER REDEFINES TRANSFER-NUM-AREA.                                  
012700     05  TRANSFER-NUM-TEXTO      PIC X(10).                               
012800*                                                                         
012900 01  FECHA-ACTUAL-GRUPO.                                                  
013000     05  FECHA-ACTUAL-ANO        PIC 9(04).                               
013100     05  FECHA-ACTUAL-MES        PIC 9(02).                               
013200     05  FECHA-ACTUAL-DIA        PIC 9(02).                               
013300     05  HORA-ACTUAL-HOR         PIC 9(02).                               
013400     05  HORA-ACTUAL-MIN         PIC 9(02).                               
013500     05  HORA-ACTUAL-SEG         PIC 9(02).                               
013600     05  HORA-ACTUAL-CEN         PIC 9(02).                               
013700     05  DIF-GMT-ACTUAL          PIC S9(04).                              
013800 01  FILLER REDEFINES FECHA-ACTUAL-GRUPO.                                 
013900     05  FECHA-ACTUAL-TEXTO      PIC X(20).                               
014000*                                                                         
014100*    AREA DE COMUNICACION CON BANK1, DECLARADA CAMPO A CAMPO IGUAL        
014200*    QUE LA WORKING-STORAGE SECTION DE BANK1 (SIN LIBRO-COPIA).           
014300 LINKAGE SECTION.                                                         
014400 01  AREA-LIBRO.                                                          
014500     05  LA-FUNCION              PIC X(01).                               
014600         88  LA-INICIALIZAR      VALUE "I".                               
014700         88  LA-BUSCAR           VALUE "F".                               
014800         88  LA-ACEPTAR          VALUE "A".                               
014900         88  LA-ACTUALIZAR       VALUE "U".                               
015000         88  LA-TERMINAR         VALUE "T".                               
015100     05  LA-OPERATION-ID         PIC X(36).                               
015200     05  LA-SENDER-ACCOUNT-ID    PIC X(36).                               
015300     05  LA-RECIPIENT-ACCOUNT-ID PIC X(36).                               
015400     05  LA-CURRENCY             PIC X(03).                               
015500     05  LA-AMOUNT               PIC S9(13)V99 COMP-3.                    
015600     05  LA-TRANSFER-ID-NUM      PIC 9(09) COMP.                          
015700     05  LA-ESTADO-FINAL         PIC X(08).                               
015800     05  LA-TRANSFER-NUMBER      PIC X(10).                               
015900     05  LA-STATUS               PIC X(08).                               
016000     05  LA-CREATED-AT           PIC X(26).                               
016100     05  LA-CODIGO-RETORNO       PIC X(02).                               
016200         88  LA-OK-NUEVA         VALUE "00".                              
016300         88  LA-OK-DUPLICADA     VALUE "04".                              
016400         88  LA-CONFLICTO        VALUE "08".                              
016500         88  LA-ERROR-SISTEMA    VALUE "16".                              
016600     05  FILLER                  PIC X(04).                               
016700*                                                                         
016800 01  FILLER REDEFINES AREA-LIBRO.                                         
016900     05  AREA-LIBRO-RAW          PIC X(182).                              
017000*                                                                         
017100 PROCEDURE DIVISION USING AREA-LIBRO.                                     
017200*                                                                         
017300 0100-DESPACHAR.                                                          
017400*    PUNTO DE ENTRADA UNICO DE ESTE MODULO. BANK1 LLAMA CINCO             
017500*    VECES POR PETICION, UNA POR CADA FUNCION DE LA-FUNCION (88-          
017600*    NIVELES DE LA LINKAGE SECTION), EN ESTE ORDEN DE NEGOCIO:            
017700*       LA-INICIALIZAR -> ABRIR LIBRO Y RECONSTRUIR INDICE                
017800*       LA-BUSCAR      -> COMPROBAR SI LA OPERACION YA EXISTE             
017900*       LA-ACEPTAR     -> ALTA PROVISIONAL "ACCEPTED"                     
018000*       LA-ACTUALIZAR  -> CIERRE A "OK"/"REJECTED"                        
018100*       LA-TERMINAR    -> CERRAR LIBRO (FIN DE LOTE)                      
018200*    UN VALOR DE LA-FUNCION QUE NO ENCAJE EN NINGUNA 88-CONDICION         
018300*    ES ERROR DE SISTEMA ("16"), NUNCA UN RESULTADO DE NEGOCIO.           
018400     EVALUATE TRUE                                                        
018500         WHEN LA-INICIALIZAR                                              
018600             PERFORM 0200-INICIALIZAR THRU 0200-EXIT                      
018700         WHEN LA-BUSCAR                                                   
018800             PERFORM 0300-BUSCAR-OPERACION THRU 0300-EXIT                 
018900         WHEN LA-ACEPTAR                                                  
019000             PERFORM 0400-ACEPTAR-TRANSFERENCIA THRU 0400-EXIT            
019100         WHEN LA-ACTUALIZAR                                               
019200             PERFORM 0500-ACTUALIZAR-ESTADO THRU 0500-EXIT                
019300         WHEN LA-TERMINAR                                                 
019400             PERFORM 0900-TERMINAR THRU 0900-EXIT                         
019500         WHEN OTHER                                                       
019600             MOVE "16" TO LA-CODIGO-RETORNO                               
019700     END-EVALUATE.                                                        
019800*    SUBPROGRAMA CALLED: DEVUELVE EL CONTROL A BANK1, NO TERMINA          
019900*    EL PASO.                                                             
020000     EXIT PROGRAM.                                                        
020100*                                                                         
020200 0200-INICIALIZAR.                                                        
020300*    ABRE EL LIBRO DE TRANSFERENCIAS Y RECONSTRUYE LA TABLA DE            
020400*    OPERACIONES EN MEMORIA (Q-0340). EL LIBRO ES UN FICHERO DE           
020500*    ALTA POR NUMERO RELATIVO CORRELATIVO, NO ORDENADO POR                
020600*    IDENTIFICADOR DE OPERACION, POR LO QUE CADA ENTRADA SE               
020700*    INSERTA EN SU POSICION ASCENDENTE (VER 0250).                        
020800     MOVE ZERO TO LEDGER-INDEX-COUNT.                                     
020900     MOVE 1 TO NEXT-TRANSFER-ID.                                          
021000     MOVE ZERO TO LEDGER-RRN.                                             
021100     OPEN I-O TRANSFER-LEDGER.                                            
021200     IF FTL NOT = "00" AND FTL NOT = "05"                                 
021300         MOVE "16" TO LA-CODIGO-RETORNO                                   
021400         GO TO 0200-EXIT                                                  
021500     END-IF.                                                              
021600 0210-CARGAR-LIBRO.                                                       
021700     READ TRANSFER-LEDGER NEXT RECORD                                     
021800         AT END                                                           
021900             GO TO 0200-CARGA-FIN                                         
022000     END-READ.                                                            
022100     ADD 1 TO LEDGER-INDEX-COUNT.                                         
022200     IF LEDGER-INDEX-COUNT > LEDGER-MAX-COUNT                             
022300         MOVE "16" TO LA-CODIGO-RETORNO                                   
022400         GO TO 0200-EXIT                                                  
022500     END-IF.                                                              
022600     MOVE TR-OPERATION-ID TO OPID-INSERCION.                              
022700     MOVE LEDGER-RRN      TO RRN-INSERCION.                               
022800     PERFORM 0250-INSERTAR-INDICE THRU 0250-EXIT.                         
022900     COMPUTE NEXT-TRANSFER-ID = LEDGER-RRN + 1.                           
023000     GO TO 0210-CARGAR-LIBRO.                                             
023100 0200-CARGA-FIN.                                                          
023200     MOVE "00" TO LA-CODIGO-RETORNO.                                      
023300     IF UPSI-0-ON                                                         
023400         DISPLAY "BANK3 0200- OPERACIONES CARGADAS: "                     
023500             LEDGER-INDEX-COUNT                                           
023600     END-IF.                                                              
023700 0200-EXIT.                                                               
023800     EXIT.                                                                
023900*                                                                         
024000 0250-INSERTAR-INDICE.                                                    
024100*    INSERCION ORDENADA EN LA TABLA-LEDGER-OCC (INSERTION SORT            
024200*    CLASICO, UNA ENTRADA CADA VEZ), PORQUE EL LIBRO NO SE PUEDE          
024300*    RECARGAR ORDENADO POR OPERATION-ID: LLEGA ORDENADO POR RRN           
024400*    (ORDEN DE ALTA). CONSERVA EL ORDEN ASCENDENTE POR                    
024500*    IDENTIFICADOR DE OPERACION. EL HUECO LIBRE YA ESTA RESERVADO         
024600*    (LEDGER-INDEX-COUNT FUE INCREMENTADO POR EL LLAMADOR ANTES DE        
024700*    ESTA LLAMADA).                                                       
024800*    PASO 1: 0255-AVANZAR-BUSQUEDA NO HACE NADA POR SI MISMA              
024900*    (CONTINUE); EXISTE SOLO COMO VEHICULO DE LA CLAUSULA VARYING         
025000*    DE ESTE PERFORM, QUE AVANZA IX-LED MIENTRAS LA ENTRADA EN ESA        
025100*    POSICION SEA MENOR O IGUAL QUE LA QUE SE VA A INSERTAR. AL           
025200*    TERMINAR, IX-LED APUNTA A LA POSICION DONDE DEBE QUEDAR LA           
025300*    NUEVA ENTRADA.                                                       
025400     PERFORM 0255-AVANZAR-BUSQUEDA                                        
025500         VARYING IX-LED FROM 1 BY 1                                       
025600         UNTIL IX-LED > LEDGER-INDEX-COUNT - 1                            
025700            OR LI-OPERATION-ID (IX-LED) > OPID-INSERCION.                 
025800     MOVE IX-LED TO POSICION-INSERCION.                                   
025900*    PASO 2: SI LA POSICION DE INSERCION NO ES LA ULTIMA, HAY QUE         
026000*    ABRIR UN HUECO DESPLAZANDO UNA POSICION HACIA ADELANTE TODAS         
026100*    LAS ENTRADAS DESDE EL FINAL HASTA LA POSICION DE INSERCION,          
026200*    EMPEZANDO POR EL FINAL PARA NO SOBRESCRIBIR NADA ANTES DE            
026300*    COPIARLO (0256-DESPLAZAR-UNA, PERFORM VARYING DESCENDENTE).          
026400     IF POSICION-INSERCION < LEDGER-INDEX-COUNT                           
026500         PERFORM 0256-DESPLAZAR-UNA                                       
026600             VARYING IX-DESP FROM LEDGER-INDEX-COUNT BY -1                
026700             UNTIL IX-DESP <= POSICION-INSERCION                          
026800     END-IF.                                                              
026900*    PASO 3: CON EL HUECO YA ABIERTO, SE ESCRIBE LA NUEVA ENTRADA.        
027000     MOVE OPID-INSERCION TO LI-OPERATION-ID (POSICION-INSERCION).         
027100     MOVE RRN-INSERCION  TO LI-RRN (POSICION-INSERCION).                  
027200 0250-EXIT.                                                               
027300     EXIT.                                                                
027400*                                                                         
027500 0255-AVANZAR-BUSQUEDA.                                                   
027600*    PARRAFO VACIO (CONTINUE): SOLO SIRVE DE CUERPO AL PERFORM            
027700*    VARYING DE 0250-INSERTAR-INDICE, QUE HACE TODO EL TRABAJO EN         
027800*    SU PROPIA CLAUSULA UNTIL.                                            
027900     CONTINUE.                                                            
028000 0255-EXIT.                                                               
028100     EXIT.                                                                
028200*                                                                         
028300 0256-DESPLAZAR-UNA.                                                      
028400*    DESPLAZA UNA POSICION HACIA ADELANTE LA ENTRADA ANTERIOR A           
028500*    IX-DESP. EL PERFORM VARYING QUE LO INVOCA VA DE                      
028600*    LEDGER-INDEX-COUNT HACIA ABAJO HASTA POSICION-INSERCION + 1,         
028700*    POR LO QUE CADA ENTRADA SE COPIA ANTES DE QUE LA SIGUIENTE           
028800*    ITERACION LA SOBRESCRIBA.                                            
028900     MOVE LI-OPERATION-ID (IX-DESP - 1)                                   
029000         TO LI-OPERATION-ID (IX-DESP).                                    
029100     MOVE LI-RRN (IX-DESP - 1) TO LI-RRN (IX-DESP).                       
029200 0256-EXIT.                                                               
029300     EXIT.                                                                
029400*                                                                         
029500 0300-BUSCAR-OPERACION.                                                   
029600*    COMPRUEBA SI LA OPERACION YA EXISTE (REGLA DE NEGOCIO DE             
029700*    IDEMPOTENCIA, Q-0449). SI EXISTE Y COINCIDE EN TODOS SUS             
029800*    DATOS, DEVUELVE EL RESULTADO ORIGINAL SIN TOCAR FONDOS.              
029900     MOVE "00" TO LA-CODIGO-RETORNO.                                      
030000*    SI LA OPERACION NO ESTA EN EL INDICE, ES UNA PETICION NUEVA:         
030100*    SE DEVUELVE "00" (OK-NUEVA) SIN TOCAR EL LIBRO PARA QUE BANK1        
030200*    CONTINUE CON EL ALTA NORMAL EN 0400-ACEPTAR-TRANSFERENCIA.           
030300     SEARCH ALL TABLA-LEDGER-OCC                                          
030400         AT END                                                           
030500             GO TO 0300-EXIT                                              
030600         WHEN LI-OPERATION-ID (IX-LED) = LA-OPERATION-ID                  
030700             MOVE LI-RRN (IX-LED) TO LEDGER-RRN                           
030800     END-SEARCH.                                                          
030900     READ TRANSFER-LEDGER INVALID KEY                                     
031000         MOVE "16" TO LA-CODIGO-RETORNO                                   
031100         GO TO 0300-EXIT                                                  
031200     END-READ.                                                            
031300*    LA OPERACION YA EXISTE: SE COMPARAN LOS CUATRO CAMPOS QUE            
031400*    IDENTIFICAN LA TRANSFERENCIA DE NEGOCIO (CUENTAS, DIVISA,            
031500*    IMPORTE). SI COINCIDEN TODOS, ES UN REENVIO LEGITIMO (Q-0449)        
031600*    Y SE DEVUELVEN LOS DATOS YA GRABADOS PARA QUE BANK1 LOS              
031700*    TRASLADE TAL CUAL A LA RESPUESTA, SIN VOLVER A MOVER FONDOS.         
031800*    SI DIFIERE CUALQUIERA, ES UN CONFLICTO DE OPERATION-ID               
031900*    DUPLICADA CON DATOS DISTINTOS Y SE RECHAZA.                          
032000     IF TR-SENDER-ACCOUNT-ID    = LA-SENDER-ACCOUNT-ID                    
032100        AND TR-RECIPIENT-ACCOUNT-ID = LA-RECIPIENT-ACCOUNT-ID             
032200        AND TR-CURRENCY         = LA-CURRENCY                             
032300        AND TR-AMOUNT           = LA-AMOUNT                               
032400         MOVE "04" TO LA-CODIGO-RETORNO                                   
032500         MOVE TR-TRANSFER-ID TO TRANSFER-NUM-DISPLAY                      
032600         MOVE TRANSFER-NUM-TEXTO TO LA-TRANSFER-NUMBER                    
032700         MOVE TR-STATUS TO LA-STATUS                                      
032800         MOVE TR-CREATED-AT TO LA-CREATED-AT                              
032900     ELSE                                                                 
033000         MOVE "08" TO LA-CODIGO-RETORNO                                   
033100     END-IF.                                                              
033200 0300-EXIT.                                                               
033300     EXIT.                                                                
033400*                                                                         
033500 0400-ACEPTAR-TRANSFERENCIA.                                              
033600*    DA DE ALTA LA TRANSFERENCIA CON ESTADO ACCEPTED (TRANSITORIO,        
033700*    Q-0412). EL NUMERO DE TRANSFERENCIA COINCIDE CON EL NUMERO           
033800*    DE REGISTRO RELATIVO ASIGNADO (Q-0365): AMBOS CAMPOS SE              
033900*    RELLENAN CON EL MISMO VALOR, NEXT-TRANSFER-ID, ANTES DE              
034000*    ESCRIBIR.                                                            
034100     MOVE NEXT-TRANSFER-ID TO TR-TRANSFER-ID.                             
034200     MOVE NEXT-TRANSFER-ID TO LEDGER-RRN.                                 
034300*    TRASPASO CAMPO A CAMPO DE LOS DATOS DE LA PETICION (AREA-            
034400*    LIBRO, RELLENADA POR BANK1 EN SU PARRAFO 0200-LEER-PETICION)         
034500*    A LA FILA DEL LIBRO QUE SE VA A ESCRIBIR. LOS NOMBRES DE             
034600*    CAMPO CAMBIAN DE PREFIJO (LA- EN EL AREA DE COMUNICACION,            
034700*    TR- EN EL REGISTRO DEL FICHERO) PERO EL CONTENIDO Y EL ORDEN         
034800*    DE LOS CAMPOS SON LOS MISMOS.                                        
034900     MOVE LA-OPERATION-ID TO TR-OPERATION-ID.                             
035000     MOVE LA-SENDER-ACCOUNT-ID TO TR-SENDER-ACCOUNT-ID.                   
035100     MOVE LA-RECIPIENT-ACCOUNT-ID TO TR-RECIPIENT-ACCOUNT-ID.             
035200     MOVE LA-CURRENCY TO TR-CURRENCY.                                     
035300     MOVE LA-AMOUNT TO TR-AMOUNT.                                         
035400     MOVE "ACCEPTED" TO TR-STATUS.                                        
035500     PERFORM 0450-SELLAR-FECHA-HORA THRU 0450-EXIT.                       
035600     WRITE TR-TRANSFER-REC INVALID KEY                                    
035700         MOVE "16" TO LA-CODIGO-RETORNO                                   
035800         GO TO 0400-EXIT                                                  
035900     END-WRITE.                                                           
036000     ADD 1 TO LEDGER-INDEX-COUNT.                                         
036100     IF LEDGER-INDEX-COUNT > LEDGER-MAX-COUNT                             
036200         MOVE "16" TO LA-CODIGO-RETORNO                                   
036300         GO TO 0400-EXIT                                                  
036400     END-IF.                                                              
036500*    LA NUEVA FILA TAMBIEN SE DA DE ALTA EN EL INDICE EN MEMORIA,         
036600*    EN SU POSICION ASCENDENTE, PARA QUE UN REENVIO POSTERIOR DE          
036700*    LA MISMA OPERATION-ID LA ENCUENTRE CON SEARCH ALL.                   
036800     MOVE TR-OPERATION-ID TO OPID-INSERCION.                              
036900     MOVE LEDGER-RRN      TO RRN-INSERCION.                               
037000     PERFORM 0250-INSERTAR-INDICE THRU 0250-EXIT.                         
037100     MOVE LEDGER-RRN TO LA-TRANSFER-ID-NUM.                               
037200     ADD 1 TO NEXT-TRANSFER-ID.                                           
037300     MOVE "00" TO LA-CODIGO-RETORNO.                                      
037400 0400-EXIT.                                                               
037500     EXIT.                                                                
037600*                                                                         
037700 0450-SELLAR-FECHA-HORA.                                                  
037800*    CONSTRUYE EL SELLO DE FECHA/HORA DE ALTA EN FORMATO                  
037900*    EXTENDIDO DE 26 POSICIONES (Q-0520).                                 
038000     MOVE FUNCTION CURRENT-DATE TO FECHA-ACTUAL-GRUPO.                    
038100     STRING FECHA-ACTUAL-ANO   "-"                                        
038200            FECHA-ACTUAL-MES  "-"                                         
038300            FECHA-ACTUAL-DIA  "T"                                         
038400            HORA-ACTUAL-HOR   ":"                                         
038500            HORA-ACTUAL-MIN   ":"                                         
038600            HORA-ACTUAL-SEG   "."                                         
038700            HORA-ACTUAL-CEN   "0000"                                      
038800         DELIMITED BY SIZE INTO TR-CREATED-AT.                            
038900 0450-EXIT.                                                               
039000     EXIT.                                                                
039100*                                                                         
039200 0500-ACTUALIZAR-ESTADO.                                                  
039300*    CIERRA EL ESTADO DE LA TRANSFERENCIA A OK O REJECTED (NUNCA          
039400*    OTRO VALOR - INVARIANTE DE ESTADO FINAL, Q-0412) Y DEVUELVE          
039500*    LOS DATOS PARA EL FICHERO DE RESPUESTA.                              
039600     MOVE "00" TO LA-CODIGO-RETORNO.                                      
039700*    ACCESO DIRECTO AL LIBRO POR NUMERO DE TRANSFERENCIA, QUE             
039800*    BANK1                                                                
039900*    DEVOLVIO EN LA-TRANSFER-ID-NUM TRAS EL ALTA DE                       
040000*    0400-ACEPTAR-TRANSFERENCIA Y COINCIDE CON EL RRN.                    
040100     MOVE LA-TRANSFER-ID-NUM TO LEDGER-RRN.                               
040200     READ TRANSFER-LEDGER INVALID KEY                                     
040300         MOVE "16" TO LA-CODIGO-RETORNO                                   
040400         GO TO 0500-EXIT                                                  
040500     END-READ.                                                            
040600*    INVARIANTE DE ESTADO FINAL (Q-0412): SOLO SE ACEPTAN LOS DOS         
040700*    VALORES TERMINALES DE NEGOCIO, "OK" O "REJECTED"; CUALQUIER          
040800*    OTRO VALOR QUE BANK1 PUDIERA ENVIAR AQUI ES UN ERROR DE              
040900*    PROGRAMACION, NUNCA UN RESULTADO VALIDO DE TRANSFERENCIA.            
041000     IF LA-ESTADO-FINAL = "OK" OR LA-ESTADO-FINAL = "REJECTED"            
041100         MOVE LA-ESTADO-FINAL TO TR-STATUS                                
041200     ELSE                                                                 
041300         MOVE "16" TO LA-CODIGO-RETORNO                                   
041400         GO TO 0500-EXIT                                                  
041500     END-IF.                                                              
041600     REWRITE TR-TRANSFER-REC INVALID KEY                                  
041700         MOVE "16" TO LA-CODIGO-RETORNO                                   
041800         GO TO 0500-EXIT                                                  
041900     END-REWRITE.                                                         
042000*    DEVUELVE A BANK1 LOS TRES CAMPOS QUE NECESITA PARA ESCRIBIR          
042100*    LA RESPUESTA FINAL (0600-ESCRIBIR-RESPUESTA, EN BANK1).              
042200     MOVE TR-TRANSFER-ID TO TRANSFER-NUM-DISPLAY.                         
042300     MOVE TRANSFER-NUM-TEXTO TO LA-TRANSFER-NUMBER.                       
042400     MOVE TR-STATUS TO LA-STATUS.                                         
042500     MOVE TR-CREATED-AT TO LA-CREATED-AT.                                 
042600 0500-EXIT.                                                               
042700     EXIT.                                                                
042800*                                                                         
042900 0900-TERMINAR.                                                           
043000*    FIN DE LOTE PARA ESTE MODULO: TRAZA DEL NUMERO DE OPERACIONES        
043100*    QUE QUEDARON EN EL INDICE ANTES DE CERRAR EL LIBRO.                  
043200     IF UPSI-0-ON                                                         
043300         DISPLAY "BANK3 0900- OPERACIONES EN TABLA: "                     
043400             LEDGER-INDEX-COUNT                                           
043500     END-IF.                                                              
043600     CLOSE TRANSFER-LEDGER.                                               
043700     MOVE "00" TO LA-CODIGO-RETORNO.                                      
043800 0900-EXIT.                                                               
043900     EXIT.                                                                
